000100***************************************************************** 
000200*                 TELESALES / COLLECTIONS SYSTEM                  
000300*                 =============================                   
000400* MEMBER   :  REJREC                                              
000500* FUNCTION :  RECORD LAYOUT FOR THE LEAD-CONSOLIDATION REJECT     
000600*             FILE.  ONE RECORD IS WRITTEN BY PGM LEADCON FOR     
000700*             EVERY MIS OR CDR INPUT RECORD THAT FAILS EDIT OR    
000800*             CANNOT BE MATCHED TO A LEAD.                        
000900***************************************************************** 
001000* CHANGE HISTORY                                                  
001100*   09/14/94  RVM  INITIAL VERSION                                CHG0001 
001200*   04/30/97  RVM  WIDENED REJ-REASON TO HOLD UNMATCHED/DUPLICATE CHG0002 
001300*   09/15/03  MTG  BACKED OUT 2-BYTE PAD - OTHER SHOP JOBS READ   CHG0003 
001400*   09/15/03  MTG  THIS FILE AT A FIXED 90-BYTE LRECL, NO FILLER  CHG0004 
001500***************************************************************** 
001600 01  REJ-LEAD-RECORD.                                             
001700     05  REJ-SOURCE                  PIC X(03).                   
001800         88  REJ-SOURCE-MIS           VALUE 'MIS'.                
001900         88  REJ-SOURCE-CDR           VALUE 'CDR'.                
002000     05  REJ-REASON                  PIC X(20).                   
002100     05  REJ-DATA                    PIC X(67).                   
002200*                                                                 
002300 01  REJ-SOURCE-EDIT REDEFINES REJ-LEAD-RECORD.                   
002400     05  RSE-SOURCE-X                 PIC X(03).                  
002500     05  FILLER                      PIC X(87).                   
