000100***************************************************************** 
000200*                 TELESALES / COLLECTIONS SYSTEM                  
000300*                 =============================                   
000400* MEMBER   :  MISREC                                              
000500* FUNCTION :  RECORD LAYOUT FOR THE MIS LEAD MASTER FILE USED BY  
000600*             THE LEAD CONSOLIDATION BATCH (PGM LEADCON/LEADVAL). 
000700*             ONE RECORD PER LEAD, KEYED BY PHONE NUMBER.  ALSO   
000800*             SUPPLIES THE VALIDATION WORK-REDEFINES USED BY      
000900*             LEADVAL TO EDIT PHONE/AMOUNT/DATE FIELDS.           
001000***************************************************************** 
001100* CHANGE HISTORY                                                  
001200*   08/11/94  RVM  INITIAL VERSION FOR LEAD-CONSOLIDATION RUN     CHG0001 
001300*   03/22/96  RVM  ADDED VALIDATION REDEFINES FOR PHONE/AMOUNT    CHG0002 
001400*   11/04/98  DKP  Y2K - LEAD-DATE BROKEN OUT TO 4-DIGIT YEAR     CHG0003 
001500*   09/25/03  MTG  MIS-DATE-EDIT FILLER WAS 6 BYTES SHORT - THE   CHG0004 
001600*   09/25/03  MTG  MM/DD FIELDS DID NOT LINE UP WITH LEAD-DATE    CHG0005 
001700***************************************************************** 
001800 01  MIS-LEAD-RECORD.                                             
001900     05  LEAD-ID                     PIC X(08).                   
002000     05  LEAD-PHONE                  PIC 9(10).                   
002100     05  LEAD-NAME                   PIC X(20).                   
002200     05  LEAD-SOURCE                 PIC X(04).                   
002300     05  LEAD-STATUS                 PIC X(02).                   
002400         88  LEAD-STATUS-NEW          VALUE 'NW'.                 
002500         88  LEAD-STATUS-FOLLOWUP     VALUE 'FU'.                 
002600         88  LEAD-STATUS-CLOSED       VALUE 'CL'.                 
002700     05  LEAD-AMOUNT                 PIC 9(07)V99.                
002800     05  LEAD-DATE                   PIC 9(08).                   
002900     05  FILLER                      PIC X(19).                   
003000*                                                                 
003100* VALIDATION WORK-REDEFINES (SEE LEADVAL 100-VALIDATE-MIS-FIELDS) 
003200*                                                                 
003300 01  MIS-PHONE-EDIT REDEFINES MIS-LEAD-RECORD.                    
003400     05  MPE-PHONE-X                 PIC X(10).                   
003500     05  FILLER                      PIC X(70).                   
003600*                                                                 
003700 01  MIS-AMOUNT-EDIT REDEFINES MIS-LEAD-RECORD.                   
003800     05  FILLER                      PIC X(38).                   
003900     05  MAE-AMOUNT-X                PIC X(09).                   
004000     05  FILLER                      PIC X(33).                   
004100*                                                                 
004200 01  MIS-DATE-EDIT REDEFINES MIS-LEAD-RECORD.                     
004300     05  FILLER                      PIC X(53).                   
004400     05  MDE-DATE-CCYY                PIC 9(04).                  
004500     05  MDE-DATE-MM                  PIC 9(02).                  
004600     05  MDE-DATE-DD                  PIC 9(02).                  
004700     05  FILLER                      PIC X(19).                   
