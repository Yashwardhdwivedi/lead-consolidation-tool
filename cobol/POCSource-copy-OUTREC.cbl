000100***************************************************************** 
000200*                 TELESALES / COLLECTIONS SYSTEM                  
000300*                 =============================                   
000400* MEMBER   :  OUTREC                                              
000500* FUNCTION :  RECORD LAYOUT FOR THE CONSOLIDATED LEAD OUTPUT FILE 
000600*             PRODUCED BY PGM LEADCON, PARAGRAPH 500-WRITE-       
000700*             CONSOLIDATED.  COMBINES MIS LEAD FIELDS WITH THE    
000800*             PER-LEAD CDR ACCUMULATORS AND THE CLASSIFIER'S      
000900*             CONTACTABILITY CLASS AND PRIORITY SCORE.            
001000***************************************************************** 
001100* CHANGE HISTORY                                                  
001200*   09/14/94  RVM  INITIAL VERSION                                CHG0001 
001300*   07/02/98  RVM  ADDED OUT-CLASS/OUT-PRIORITY FROM CLASSIFIER   CHG0002 
001400***************************************************************** 
001500 01  OUT-LEAD-RECORD.                                             
001600     05  OUT-LEAD-ID                 PIC X(08).                   
001700     05  OUT-PHONE                   PIC 9(10).                   
001800     05  OUT-NAME                    PIC X(20).                   
001900     05  OUT-SOURCE                  PIC X(04).                   
002000     05  OUT-STATUS                  PIC X(02).                   
002100     05  OUT-AMOUNT                  PIC 9(07)V99.                
002200     05  OUT-ATTEMPTS                 PIC 9(04).                  
002300     05  OUT-CONNECTS                 PIC 9(04).                  
002400     05  OUT-TOT-TALK                 PIC 9(07).                  
002500     05  OUT-MAX-TALK                 PIC 9(06).                  
002600     05  OUT-LAST-DATE                PIC 9(08).                  
002700     05  OUT-LAST-DISP                PIC X(02).                  
002800     05  OUT-CLASS                   PIC X(02).                   
002900         88  OUT-CLASS-NOT-CALLED     VALUE 'NC'.                 
003000         88  OUT-CLASS-HOT            VALUE 'HT'.                 
003100         88  OUT-CLASS-CONTACTED      VALUE 'CT'.                 
003200         88  OUT-CLASS-DEAD           VALUE 'DD'.                 
003300         88  OUT-CLASS-TRYING         VALUE 'TR'.                 
003400     05  OUT-PRIORITY                 PIC 9(03)V99.               
003500     05  FILLER                      PIC X(41).                   
003600*                                                                 
003700* WORK-REDEFINE USED WHEN BUILDING THE AMOUNT/PRIORITY FIELDS     
003800*                                                                 
003900 01  OUT-SCORE-EDIT REDEFINES OUT-LEAD-RECORD.                    
004000     05  FILLER                      PIC X(86).                   
004100     05  OSE-PRIORITY-X               PIC X(05).                  
004200     05  FILLER                      PIC X(41).                   
