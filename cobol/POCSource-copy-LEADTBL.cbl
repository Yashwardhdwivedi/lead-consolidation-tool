000100***************************************************************** 
000200*                 TELESALES / COLLECTIONS SYSTEM                  
000300*                 =============================                   
000400* MEMBER   :  LEADTBL                                             
000500* FUNCTION :  ONE ENTRY OF THE IN-MEMORY LEAD TABLE BUILT BY      
000600*             LEADCON PARAGRAPH 200-LOAD-MIS-LEADS AND UPDATED    
000700*             BY 300-CONSOLIDATE-CDR.  EMBEDDED UNDER THE         
000800*             WS-LEAD-ENTRY OCCURS CLAUSE WITH REPLACING SO THE   
000900*             GENERATED NAMES CARRY THE CALLER'S OWN PREFIX.      
001000***************************************************************** 
001100* CHANGE HISTORY                                                  
001200*   09/10/94  RVM  INITIAL VERSION - MIS FIELDS + CALL COUNTERS   CHG0001 
001300*   09/30/94  RVM  ADDED LAST-TIME FOR CHRONOLOGICAL TIE-BREAK    CHG0002 
001400*   07/02/98  RVM  ADDED CLASS/PRIORITY FOR THE CLASSIFIER        CHG0003 
001500***************************************************************** 
001600 10  :TAG:-LEAD-ID                    PIC X(08).                  
001700 10  :TAG:-PHONE                      PIC 9(10).                  
001800 10  :TAG:-NAME                      PIC X(20).                   
001900 10  :TAG:-SOURCE                    PIC X(04).                   
002000 10  :TAG:-STATUS                    PIC X(02).                   
002100 10  :TAG:-AMOUNT                     PIC S9(07)V99 COMP-3.       
002200 10  :TAG:-ATTEMPTS                   PIC S9(04) COMP.            
002300 10  :TAG:-CONNECTS                   PIC S9(04) COMP.            
002400 10  :TAG:-TOT-TALK                   PIC S9(07) COMP.            
002500 10  :TAG:-MAX-TALK                   PIC S9(06) COMP.            
002600 10  :TAG:-LAST-DATE                  PIC S9(08) COMP.            
002700 10  :TAG:-LAST-TIME                  PIC S9(06) COMP.            
002800 10  :TAG:-LAST-DISP                  PIC X(02).                  
002900 10  :TAG:-CLASS                     PIC X(02).                   
003000 10  :TAG:-PRIORITY                   PIC S9(03)V99 COMP-3.       
003100 10  FILLER                         PIC X(02).                    
