000100***************************************************************** 
000200*                 TELESALES / COLLECTIONS SYSTEM                  
000300*                 =============================                   
000400* MEMBER   :  RPTLINE                                             
000500* FUNCTION :  PRINT LINE LAYOUTS FOR THE LEAD CONSOLIDATION       
000600*             ANALYTICS REPORT PRODUCED BY PGM LEADCON,           
000700*             PARAGRAPH 600-BUILD-REPORT.  132-BYTE PRINT LINE,   
000800*             56 DETAIL LINES PER PAGE.                           
000900***************************************************************** 
001000* CHANGE HISTORY                                                  
001100*   09/20/94  RVM  INITIAL VERSION - PAGE AND COLUMN HEADINGS     CHG0001 
001200*   10/03/94  RVM  ADDED SUBTOTAL/GRAND TOTAL/FOOTER LINES        CHG0002 
001300*   05/11/99  DKP  Y2K - RUN DATE WIDENED TO CCYY/MM/DD           CHG0003 
001400*   09/03/03  MTG  RD-LAST-DATE MADE NUMERIC - WAS PRINTING JUNK  CHG0004 
001500***************************************************************** 
001600 01  RPT-HEADER-1.                                                
001700     05  FILLER PIC X(40) VALUE SPACES.                           
001800     05  RH1-TITLE PIC X(35)                                      
001900             VALUE 'LEAD CONSOLIDATION ANALYTICS REPORT'.         
002000     05  FILLER PIC X(48) VALUE SPACES.                           
002100     05  RH1-PAGE-LIT PIC X(05) VALUE 'PAGE '.                    
002200     05  RH1-PAGE-NO PIC ZZZ9.                                    
002300*                                                                 
002400 01  RPT-HEADER-2.                                                
002500     05  FILLER PIC X(05) VALUE SPACES.                           
002600     05  RH2-LIT PIC X(10) VALUE 'RUN DATE: '.                    
002700     05  RH2-RUN-DATE PIC X(10) VALUE SPACES.                     
002800     05  FILLER PIC X(107) VALUE SPACES.                          
002900*                                                                 
003000 01  RPT-COL-HEADS.                                               
003100     05  FILLER PIC X(08) VALUE 'LEAD-ID'.                        
003200     05  FILLER PIC X(01) VALUE SPACE.                            
003300     05  FILLER PIC X(10) VALUE 'PHONE'.                          
003400     05  FILLER PIC X(01) VALUE SPACE.                            
003500     05  FILLER PIC X(20) VALUE 'NAME'.                           
003600     05  FILLER PIC X(01) VALUE SPACE.                            
003700     05  FILLER PIC X(04) VALUE 'SRCE'.                           
003800     05  FILLER PIC X(01) VALUE SPACE.                            
003900     05  FILLER PIC X(02) VALUE 'ST'.                             
004000     05  FILLER PIC X(01) VALUE SPACE.                            
004100     05  FILLER PIC X(13) VALUE 'AMOUNT'.                         
004200     05  FILLER PIC X(01) VALUE SPACE.                            
004300     05  FILLER PIC X(04) VALUE 'ATT'.                            
004400     05  FILLER PIC X(01) VALUE SPACE.                            
004500     05  FILLER PIC X(04) VALUE 'CON'.                            
004600     05  FILLER PIC X(01) VALUE SPACE.                            
004700     05  FILLER PIC X(07) VALUE 'TALK'.                           
004800     05  FILLER PIC X(01) VALUE SPACE.                            
004900     05  FILLER PIC X(08) VALUE 'LASTDATE'.                       
005000     05  FILLER PIC X(01) VALUE SPACE.                            
005100     05  FILLER PIC X(02) VALUE 'CL'.                             
005200     05  FILLER PIC X(01) VALUE SPACE.                            
005300     05  FILLER PIC X(06) VALUE 'PRI'.                            
005400     05  FILLER PIC X(33) VALUE SPACES.                           
005500*                                                                 
005600 01  RPT-COL-RULE.                                                
005700     05  FILLER PIC X(08) VALUE ALL '-'.                          
005800     05  FILLER PIC X(01) VALUE SPACE.                            
005900     05  FILLER PIC X(10) VALUE ALL '-'.                          
006000     05  FILLER PIC X(01) VALUE SPACE.                            
006100     05  FILLER PIC X(20) VALUE ALL '-'.                          
006200     05  FILLER PIC X(01) VALUE SPACE.                            
006300     05  FILLER PIC X(04) VALUE ALL '-'.                          
006400     05  FILLER PIC X(01) VALUE SPACE.                            
006500     05  FILLER PIC X(02) VALUE ALL '-'.                          
006600     05  FILLER PIC X(01) VALUE SPACE.                            
006700     05  FILLER PIC X(13) VALUE ALL '-'.                          
006800     05  FILLER PIC X(01) VALUE SPACE.                            
006900     05  FILLER PIC X(04) VALUE ALL '-'.                          
007000     05  FILLER PIC X(01) VALUE SPACE.                            
007100     05  FILLER PIC X(04) VALUE ALL '-'.                          
007200     05  FILLER PIC X(01) VALUE SPACE.                            
007300     05  FILLER PIC X(07) VALUE ALL '-'.                          
007400     05  FILLER PIC X(01) VALUE SPACE.                            
007500     05  FILLER PIC X(08) VALUE ALL '-'.                          
007600     05  FILLER PIC X(01) VALUE SPACE.                            
007700     05  FILLER PIC X(02) VALUE ALL '-'.                          
007800     05  FILLER PIC X(01) VALUE SPACE.                            
007900     05  FILLER PIC X(06) VALUE ALL '-'.                          
008000     05  FILLER PIC X(33) VALUE SPACES.                           
008100*                                                                 
008200 01  RPT-DETAIL-LINE.                                             
008300     05  RD-LEAD-ID PIC X(08).                                    
008400     05  FILLER PIC X(01) VALUE SPACE.                            
008500     05  RD-PHONE PIC X(10).                                      
008600     05  FILLER PIC X(01) VALUE SPACE.                            
008700     05  RD-NAME PIC X(20).                                       
008800     05  FILLER PIC X(01) VALUE SPACE.                            
008900     05  RD-SOURCE PIC X(04).                                     
009000     05  FILLER PIC X(01) VALUE SPACE.                            
009100     05  RD-STATUS PIC X(02).                                     
009200     05  FILLER PIC X(01) VALUE SPACE.                            
009300     05  RD-AMOUNT PIC ZZ,ZZZ,ZZ9.99.                             
009400     05  FILLER PIC X(01) VALUE SPACE.                            
009500     05  RD-ATTEMPTS PIC ZZZ9.                                    
009600     05  FILLER PIC X(01) VALUE SPACE.                            
009700     05  RD-CONNECTS PIC ZZZ9.                                    
009800     05  FILLER PIC X(01) VALUE SPACE.                            
009900     05  RD-TOT-TALK PIC ZZZZZZ9.                                 
010000     05  FILLER PIC X(01) VALUE SPACE.                            
010100     05  RD-LAST-DATE PIC 9(08).                                  
010200     05  FILLER PIC X(01) VALUE SPACE.                            
010300     05  RD-CLASS PIC X(02).                                      
010400     05  FILLER PIC X(01) VALUE SPACE.                            
010500     05  RD-PRIORITY PIC ZZ9.99.                                  
010600     05  FILLER PIC X(33) VALUE SPACES.                           
010700*                                                                 
010800* WORK-REDEFINE ON THE DETAIL LINE USED TO EDIT A NEGATIVE OR     
010900* OVERSIZE PRIORITY SCORE BEFORE IT IS MOVED TO RD-PRIORITY       
011000*                                                                 
011100 01  RPT-PRIORITY-EDIT REDEFINES RPT-DETAIL-LINE.                 
011200     05  FILLER PIC X(93).                                        
011300     05  RPE-PRIORITY-X PIC X(06).                                
011400     05  FILLER PIC X(33).                                        
011500*                                                                 
011600 01  RPT-SUBTOTAL-LINE.                                           
011700     05  FILLER PIC X(05) VALUE SPACES.                           
011800     05  RS-LIT PIC X(09) VALUE 'SUBTOTAL '.                      
011900     05  RS-SOURCE PIC X(04).                                     
012000     05  FILLER PIC X(03) VALUE SPACES.                           
012100     05  RS-LIT2 PIC X(12) VALUE 'LEAD COUNT: '.                  
012200     05  RS-LEAD-CNT PIC ZZZ9.                                    
012300     05  FILLER PIC X(03) VALUE SPACES.                           
012400     05  RS-LIT3 PIC X(08) VALUE 'AMOUNT: '.                      
012500     05  RS-AMOUNT PIC ZZ,ZZZ,ZZ9.99.                             
012600     05  FILLER PIC X(03) VALUE SPACES.                           
012700     05  RS-LIT4 PIC X(10) VALUE 'ATTEMPTS: '.                    
012800     05  RS-ATTEMPTS PIC ZZZZ9.                                   
012900     05  FILLER PIC X(03) VALUE SPACES.                           
013000     05  RS-LIT5 PIC X(10) VALUE 'CONNECTS: '.                    
013100     05  RS-CONNECTS PIC ZZZZ9.                                   
013200     05  FILLER PIC X(03) VALUE SPACES.                           
013300     05  RS-LIT6 PIC X(14) VALUE 'CONNECT RATE: '.                
013400     05  RS-CONNECT-RATE PIC ZZ9.99.                              
013500     05  FILLER PIC X(12) VALUE SPACES.                           
013600*                                                                 
013700 01  RPT-GRAND-TOTAL-LINE.                                        
013800     05  FILLER PIC X(05) VALUE SPACES.                           
013900     05  RG-LIT PIC X(13) VALUE 'GRAND TOTAL'.                    
014000     05  FILLER PIC X(03) VALUE SPACES.                           
014100     05  RG-LIT2 PIC X(12) VALUE 'LEAD COUNT: '.                  
014200     05  RG-LEAD-CNT PIC ZZZ9.                                    
014300     05  FILLER PIC X(03) VALUE SPACES.                           
014400     05  RG-LIT3 PIC X(08) VALUE 'AMOUNT: '.                      
014500     05  RG-AMOUNT PIC ZZ,ZZZ,ZZ9.99.                             
014600     05  FILLER PIC X(03) VALUE SPACES.                           
014700     05  RG-LIT4 PIC X(10) VALUE 'ATTEMPTS: '.                    
014800     05  RG-ATTEMPTS PIC ZZZZ9.                                   
014900     05  FILLER PIC X(03) VALUE SPACES.                           
015000     05  RG-LIT5 PIC X(10) VALUE 'CONNECTS: '.                    
015100     05  RG-CONNECTS PIC ZZZZ9.                                   
015200     05  FILLER PIC X(03) VALUE SPACES.                           
015300     05  RG-LIT6 PIC X(14) VALUE 'CONNECT RATE: '.                
015400     05  RG-CONNECT-RATE PIC ZZ9.99.                              
015500     05  FILLER PIC X(12) VALUE SPACES.                           
015600*                                                                 
015700 01  RPT-FOOTER-LINE-1.                                           
015800     05  FILLER PIC X(05) VALUE SPACES.                           
015900     05  RF-LIT1 PIC X(15) VALUE 'LEADS PRINTED: '.               
016000     05  RF-PRINTED PIC ZZZ9.                                     
016100     05  FILLER PIC X(108) VALUE SPACES.                          
016200*                                                                 
016300 01  RPT-FOOTER-LINE-2.                                           
016400     05  FILLER PIC X(05) VALUE SPACES.                           
016500     05  RF-LIT2 PIC X(21)                                        
016600             VALUE 'LEADS FILTERED (DD): '.                       
016700     05  RF-FILTERED PIC ZZZ9.                                    
016800     05  FILLER PIC X(102) VALUE SPACES.                          
