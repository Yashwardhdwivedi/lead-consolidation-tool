000100***************************************************************** 
000200*                 TELESALES / COLLECTIONS SYSTEM                  
000300*                 =============================                   
000400* MEMBER   :  CDRREC                                              
000500* FUNCTION :  RECORD LAYOUT FOR A DIALER CALL-DETAIL-RECORD (CDR) 
000600*             FILE CONSOLIDATED AGAINST THE MIS LEAD MASTER BY    
000700*             PGM LEADCON.  UP TO THREE CDR FILES ARE PROCESSED   
000800*             PER RUN (CDRFIL1/CDRFIL2/CDRFIL3).  ALSO SUPPLIES   
000900*             THE VALIDATION WORK-REDEFINES USED BY LEADVAL.      
001000***************************************************************** 
001100* CHANGE HISTORY                                                  
001200*   09/02/94  RVM  INITIAL VERSION - SINGLE DIALER FEED           CHG0001 
001300*   06/18/97  RVM  ADDED DURATION/DISP EDIT REDEFINES             CHG0002 
001400*   02/09/99  DKP  Y2K - CALL-DATE BROKEN OUT TO 4-DIGIT YEAR     CHG0003 
001500***************************************************************** 
001600 01  CDR-CALL-RECORD.                                             
001700     05  CDR-PHONE                   PIC 9(10).                   
001800     05  CDR-CALL-DATE                PIC 9(08).                  
001900     05  CDR-CALL-TIME                PIC 9(06).                  
002000     05  CDR-DURATION                 PIC 9(06).                  
002100     05  CDR-DISP                    PIC X(02).                   
002200         88  CDR-DISP-CONNECT         VALUE 'CO'.                 
002300         88  CDR-DISP-NO-ANSWER       VALUE 'NA'.                 
002400         88  CDR-DISP-BUSY            VALUE 'BY'.                 
002500         88  CDR-DISP-VOICEMAIL       VALUE 'VM'.                 
002600         88  CDR-DISP-WRONG-NUMBER    VALUE 'WN'.                 
002700     05  CDR-AGENT-ID                 PIC X(06).                  
002800     05  FILLER                      PIC X(22).                   
002900*                                                                 
003000* VALIDATION WORK-REDEFINES (SEE LEADVAL 200-VALIDATE-CDR-FIELDS) 
003100*                                                                 
003200 01  CDR-PHONE-EDIT REDEFINES CDR-CALL-RECORD.                    
003300     05  CPE-PHONE-X                 PIC X(10).                   
003400     05  FILLER                      PIC X(50).                   
003500*                                                                 
003600 01  CDR-DURATION-EDIT REDEFINES CDR-CALL-RECORD.                 
003700     05  FILLER                      PIC X(24).                   
003800     05  CDE-DURATION-X               PIC X(06).                  
003900     05  FILLER                      PIC X(30).                   
004000*                                                                 
004100 01  CDR-DATE-EDIT REDEFINES CDR-CALL-RECORD.                     
004200     05  FILLER                      PIC X(10).                   
004300     05  CDAT-CCYY                   PIC 9(04).                   
004400     05  CDAT-MM                     PIC 9(02).                   
004500     05  CDAT-DD                     PIC 9(02).                   
004600     05  FILLER                      PIC X(42).                   
