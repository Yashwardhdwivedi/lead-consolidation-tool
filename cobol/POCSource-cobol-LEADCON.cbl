000100***************************************************************** 
000200*                 TELESALES / COLLECTIONS SYSTEM                  
000300*                 =============================                   
000400* PROGRAM  :  LEADCON                                             
000500* FUNCTION :  NIGHTLY LEAD-CONSOLIDATION BATCH RUN.  LOADS THE    
000600*             MIS LEAD EXTRACT, CONSOLIDATES UP TO THREE CALL     
000700*             DETAIL RECORD (CDR) FILES AGAINST IT, CLASSIFIES    
000800*             EACH LEAD AND COMPUTES A PRIORITY SCORE, WRITES THE 
000900*             CONSOLIDATED LEAD FILE AND THE REJECT FILE, AND     
001000*             PRODUCES THE LEAD CONSOLIDATION ANALYTICS REPORT.   
001100***************************************************************** 
001200* CHANGE HISTORY                                                  
001300*   08/11/94  RVM  INITIAL - MIS LOAD AND CDR MATCH ONLY          CHG0001 
001400*   09/20/94  RVM  ADDED CLASSIFIER AND ANALYTICS REPORT          CHG0002 
001500*   03/22/96  RVM  ADDED THIRD CDR INPUT FILE (CDRFIL3)           CHG0003 
001600*   07/02/98  RVM  ADDED PRIORITY SCORE/CONNECT RATE COLS         CHG0004 
001700*   11/04/98  DKP  Y2K - DATE FIELDS WIDENED TO CCYYMMDD          CHG0005 
001800*   02/09/99  DKP  Y2K - CONFIRMED NO 2-DIGIT YEAR LOGIC          CHG0006 
001900*   06/30/03  JRH  RUN DATE NOW FROM SYSIN PARM, NOT CLOCK        CHG0007 
002000*   09/15/03  MTG  ADDED CDR GRAND-TOTAL ACCUMS TO 800-PARA       CHG0008 
002100*   09/15/03  MTG  REJ-FILE-RECORD BACK TO 90 BYTES, NO PAD       CHG0009 
002200*   09/15/03  MTG  SWITCHES/SUBSCRIPTS MOVED TO 77-LEVELS         CHG0010 
002300*   09/22/03  MTG  REMOVED DUP 01 WS-SUBSCRIPTS LEFT BY CHG0010   CHG0011 
002400*   09/22/03  MTG  REJ-REASON NOW 'UNMATCHED PHONE' PER SPEC      CHG0012 
002500*   09/22/03  MTG  630-PARA NOW ALSO FILTERS ON WS-MIN-AMOUNT     CHG0013 
002600***************************************************************** 
002700 IDENTIFICATION DIVISION.                                         
002800 PROGRAM-ID.   LEADCON.                                           
002900 AUTHOR.       R. V. MARTINEZ.                                    
003000 INSTALLATION. TELESALES SYSTEMS GROUP.                           
003100 DATE-WRITTEN. 08/11/94.                                          
003200 DATE-COMPILED.                                                   
003300 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
003400*                                                                 
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SOURCE-COMPUTER. IBM-390.                                        
003800 OBJECT-COMPUTER. IBM-390.                                        
003900 SPECIAL-NAMES.                                                   
004000     C01 IS TOP-OF-FORM                                           
004100     UPSI-0 ON STATUS IS LC-TEST-MODE-ON                          
004200            OFF STATUS IS LC-TEST-MODE-OFF.                       
004300*                                                                 
004400 INPUT-OUTPUT SECTION.                                            
004500 FILE-CONTROL.                                                    
004600     SELECT MIS-FILE        ASSIGN TO MISFILE                     
004700         ORGANIZATION IS LINE SEQUENTIAL                          
004800         FILE STATUS IS WS-MIS-STATUS.                            
004900     SELECT CDR-FILE-1      ASSIGN TO CDRFIL1                     
005000         ORGANIZATION IS LINE SEQUENTIAL                          
005100         FILE STATUS IS WS-CDR1-STATUS.                           
005200     SELECT CDR-FILE-2      ASSIGN TO CDRFIL2                     
005300         ORGANIZATION IS LINE SEQUENTIAL                          
005400         FILE STATUS IS WS-CDR2-STATUS.                           
005500     SELECT CDR-FILE-3      ASSIGN TO CDRFIL3                     
005600         ORGANIZATION IS LINE SEQUENTIAL                          
005700         FILE STATUS IS WS-CDR3-STATUS.                           
005800     SELECT OUT-FILE        ASSIGN TO OUTFILE                     
005900         ORGANIZATION IS LINE SEQUENTIAL                          
006000         FILE STATUS IS WS-OUT-STATUS.                            
006100     SELECT REJ-FILE        ASSIGN TO REJFILE                     
006200         ORGANIZATION IS LINE SEQUENTIAL                          
006300         FILE STATUS IS WS-REJ-STATUS.                            
006400     SELECT RPT-FILE        ASSIGN TO RPTFILE                     
006500         ORGANIZATION IS LINE SEQUENTIAL                          
006600         FILE STATUS IS WS-RPT-STATUS.                            
006700*                                                                 
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000 FD  MIS-FILE                                                     
007100     LABEL RECORDS ARE STANDARD                                   
007200     RECORDING MODE IS F.                                         
007300 01  MIS-FILE-RECORD             PIC X(80).                       
007400*                                                                 
007500 FD  CDR-FILE-1                                                   
007600     LABEL RECORDS ARE STANDARD                                   
007700     RECORDING MODE IS F.                                         
007800 01  CDR-FILE-1-RECORD           PIC X(60).                       
007900*                                                                 
008000 FD  CDR-FILE-2                                                   
008100     LABEL RECORDS ARE STANDARD                                   
008200     RECORDING MODE IS F.                                         
008300 01  CDR-FILE-2-RECORD           PIC X(60).                       
008400*                                                                 
008500 FD  CDR-FILE-3                                                   
008600     LABEL RECORDS ARE STANDARD                                   
008700     RECORDING MODE IS F.                                         
008800 01  CDR-FILE-3-RECORD           PIC X(60).                       
008900*                                                                 
009000 FD  OUT-FILE                                                     
009100     LABEL RECORDS ARE STANDARD                                   
009200     RECORDING MODE IS F.                                         
009300 01  OUT-FILE-RECORD             PIC X(132).                      
009400*                                                                 
009500 FD  REJ-FILE                                                     
009600     LABEL RECORDS ARE STANDARD                                   
009700     RECORDING MODE IS F.                                         
009800 01  REJ-FILE-RECORD             PIC X(90).                       
009900*                                                                 
010000 FD  RPT-FILE                                                     
010100     LABEL RECORDS ARE STANDARD                                   
010200     RECORDING MODE IS F.                                         
010300 01  RPT-FILE-RECORD             PIC X(132).                      
010400*                                                                 
010500 WORKING-STORAGE SECTION.                                         
010600*                                                                 
010700* STANDALONE SWITCHES AND SUBSCRIPTS - 77-LEVEL PER SHOP STANDARD 
010800*                                                                 
010900 77  WS-OPEN-ERROR-SW             PIC X(01) VALUE 'N'.            
011000     88  WS-ANY-OPEN-ERROR        VALUE 'Y'.                      
011100 77  WS-MIS-EOF-SW                PIC X(01) VALUE 'N'.            
011200     88  WS-MIS-EOF               VALUE 'Y'.                      
011300 77  WS-CDR-EOF-SW                PIC X(01) VALUE 'N'.            
011400     88  WS-CDR-EOF               VALUE 'Y'.                      
011500 77  WS-DUP-FOUND-SW              PIC X(01) VALUE 'N'.            
011600     88  WS-DUP-FOUND             VALUE 'Y'.                      
011700 77  WS-MATCH-FOUND-SW            PIC X(01) VALUE 'N'.            
011800     88  WS-MATCH-FOUND           VALUE 'Y'.                      
011900 77  WS-CDR-VALID-SW              PIC X(01) VALUE 'Y'.            
012000     88  WS-CDR-VALID             VALUE 'Y'.                      
012100 77  WS-CHECK-IX                  PIC S9(04) COMP VALUE +0.       
012200 77  WS-CDR-FILE-IX               PIC S9(04) COMP VALUE +0.       
012300 77  WS-SORT-PASS                 PIC S9(04) COMP VALUE +0.       
012400 77  WS-SORT-LIMIT                PIC S9(04) COMP VALUE +0.       
012500 77  WS-SORT-IX                   PIC S9(04) COMP VALUE +0.       
012600 77  WS-SORT-IX-B                 PIC S9(04) COMP VALUE +0.       
012700 77  WS-CDR-TOTAL-READ            PIC S9(07) COMP VALUE +0.       
012800 77  WS-CDR-TOTAL-MATCHED         PIC S9(07) COMP VALUE +0.       
012900 77  WS-CDR-TOTAL-REJECTED        PIC S9(07) COMP VALUE +0.       
013000*                                                                 
013100 01  WS-FILE-STATUS-CODES.                                        
013200     05  WS-MIS-STATUS                PIC X(02) VALUE SPACES.     
013300         88  WS-MIS-OK                VALUE '00'.                 
013400     05  WS-CDR1-STATUS                PIC X(02) VALUE SPACES.    
013500         88  WS-CDR1-OK               VALUE '00'.                 
013600     05  WS-CDR2-STATUS                PIC X(02) VALUE SPACES.    
013700         88  WS-CDR2-OK               VALUE '00'.                 
013800     05  WS-CDR3-STATUS                PIC X(02) VALUE SPACES.    
013900         88  WS-CDR3-OK               VALUE '00'.                 
014000     05  WS-OUT-STATUS                PIC X(02) VALUE SPACES.     
014100         88  WS-OUT-OK                VALUE '00'.                 
014200     05  WS-REJ-STATUS                PIC X(02) VALUE SPACES.     
014300         88  WS-REJ-OK                VALUE '00'.                 
014400     05  WS-RPT-STATUS                PIC X(02) VALUE SPACES.     
014500         88  WS-RPT-OK                VALUE '00'.                 
014600     05  FILLER                      PIC X(02).                   
014700*                                                                 
014800 01  WS-CONTROL-COUNTERS.                                         
014900     05  WS-MIS-READ                  PIC S9(07) COMP VALUE +0.   
015000     05  WS-MIS-LOADED                PIC S9(07) COMP VALUE +0.   
015100     05  WS-MIS-REJECTED              PIC S9(07) COMP VALUE +0.   
015200     05  WS-MIS-CLOSED-SKIPPED        PIC S9(07) COMP VALUE +0.   
015300     05  WS-CDR1-READ                 PIC S9(07) COMP VALUE +0.   
015400     05  WS-CDR1-MATCHED              PIC S9(07) COMP VALUE +0.   
015500     05  WS-CDR1-REJECTED             PIC S9(07) COMP VALUE +0.   
015600     05  WS-CDR2-READ                 PIC S9(07) COMP VALUE +0.   
015700     05  WS-CDR2-MATCHED              PIC S9(07) COMP VALUE +0.   
015800     05  WS-CDR2-REJECTED             PIC S9(07) COMP VALUE +0.   
015900     05  WS-CDR3-READ                 PIC S9(07) COMP VALUE +0.   
016000     05  WS-CDR3-MATCHED              PIC S9(07) COMP VALUE +0.   
016100     05  WS-CDR3-REJECTED             PIC S9(07) COMP VALUE +0.   
016200     05  WS-LEADS-WRITTEN             PIC S9(07) COMP VALUE +0.   
016300     05  WS-RPT-PRINTED-CNT           PIC S9(07) COMP VALUE +0.   
016400     05  WS-RPT-FILTERED-CNT          PIC S9(07) COMP VALUE +0.   
016500     05  FILLER                      PIC X(02).                   
016600*                                                                 
016700 01  WS-REPORT-WORK.                                              
016800     05  WS-RPT-PAGE-NO               PIC S9(04) COMP VALUE +0.   
016900     05  WS-RPT-LINE-CNT              PIC S9(04) COMP VALUE +0.   
017000     05  WS-RPT-PREV-SOURCE           PIC X(04) VALUE SPACES.     
017100     05  WS-RUN-DATE-PARM             PIC 9(08) VALUE ZEROES.     
017200     05  WS-RUN-DATE-EDIT             PIC 9999/99/99.             
017300     05  FILLER                      PIC X(02).                   
017400*                                                                 
017500 01  WS-SUBTOTAL-ACCUM.                                           
017600     05  WS-SRC-LEAD-CNT              PIC S9(04) COMP VALUE +0.   
017700     05  WS-SRC-AMOUNT           PIC S9(09)V99 COMP-3 VALUE +0.   
017800     05  WS-SRC-ATTEMPTS              PIC S9(07) COMP VALUE +0.   
017900     05  WS-SRC-CONNECTS              PIC S9(07) COMP VALUE +0.   
018000     05  WS-SRC-RATE             PIC S9(03)V99 COMP-3 VALUE +0.   
018100     05  FILLER                      PIC X(02).                   
018200*                                                                 
018300 01  WS-GRAND-TOTAL-ACCUM.                                        
018400     05  WS-GRD-LEAD-CNT              PIC S9(04) COMP VALUE +0.   
018500     05  WS-GRD-AMOUNT           PIC S9(09)V99 COMP-3 VALUE +0.   
018600     05  WS-GRD-ATTEMPTS              PIC S9(07) COMP VALUE +0.   
018700     05  WS-GRD-CONNECTS              PIC S9(07) COMP VALUE +0.   
018800     05  WS-GRD-RATE             PIC S9(03)V99 COMP-3 VALUE +0.   
018900     05  FILLER                      PIC X(02).                   
019000*                                                                 
019100 01  WS-CLASSIFY-WORK.                                            
019200     05  WS-AMOUNT-FACTOR        PIC S9(03)V99 COMP-3 VALUE +0.   
019300     05  WS-CONNECT-RATE         PIC S9(03)V99 COMP-3 VALUE +0.   
019400     05  WS-WORK-DURATION             PIC S9(06) COMP VALUE +0.   
019500     05  FILLER                      PIC X(02).                   
019600*                                                                 
019700 01  WS-FILTER-PRESET.                                            
019800     05  WS-EXCLUDE-DEAD-SW           PIC X(01) VALUE 'Y'.        
019900         88  STANDARD-EXCLUDE-DEAD    VALUE 'Y'.                  
020000     05  WS-MIN-AMOUNT           PIC S9(07)V99 COMP-3 VALUE +0.   
020100     05  FILLER                      PIC X(01).                   
020200*                                                                 
020300 01  WS-LV-INTERFACE.                                             
020400     05  WS-LV-FUNCTION-CODE          PIC X(01).                  
020500         88  WS-LV-FUNC-MIS           VALUE '1'.                  
020600         88  WS-LV-FUNC-CDR           VALUE '2'.                  
020700     05  WS-LV-VALID-SW               PIC X(01).                  
020800         88  WS-LV-RECORD-VALID       VALUE 'Y'.                  
020900         88  WS-LV-RECORD-INVALID     VALUE 'N'.                  
021000     05  WS-LV-REJECT-REASON          PIC X(20).                  
021100     05  FILLER                      PIC X(01).                   
021200*                                                                 
021300 01  WS-LEAD-COUNT-AREA.                                          
021400     05  WS-LEAD-COUNT                PIC S9(04) COMP VALUE +0.   
021500     05  FILLER                      PIC X(02).                   
021600*                                                                 
021700 01  WS-SWAP-ENTRY.                                               
021800     05  WSW-LEAD-ID                  PIC X(08).                  
021900     05  WSW-PHONE                    PIC 9(10).                  
022000     05  WSW-NAME                     PIC X(20).                  
022100     05  WSW-SOURCE                   PIC X(04).                  
022200     05  WSW-STATUS                   PIC X(02).                  
022300     05  WSW-AMOUNT                   PIC S9(07)V99 COMP-3.       
022400     05  WSW-ATTEMPTS                 PIC S9(04) COMP.            
022500     05  WSW-CONNECTS                 PIC S9(04) COMP.            
022600     05  WSW-TOT-TALK                 PIC S9(07) COMP.            
022700     05  WSW-MAX-TALK                 PIC S9(06) COMP.            
022800     05  WSW-LAST-DATE                PIC S9(08) COMP.            
022900     05  WSW-LAST-TIME                PIC S9(06) COMP.            
023000     05  WSW-LAST-DISP                PIC X(02).                  
023100     05  WSW-CLASS                    PIC X(02).                  
023200     05  WSW-PRIORITY                 PIC S9(03)V99 COMP-3.       
023300     05  FILLER                      PIC X(02).                   
023400*                                                                 
023500     COPY MISREC.                                                 
023600     COPY CDRREC.                                                 
023700     COPY OUTREC.                                                 
023800     COPY REJREC.                                                 
023900     COPY RPTLINE.                                                
024000*                                                                 
024100 01  WS-LEAD-TABLE.                                               
024200     05  WS-LEAD-ENTRY OCCURS 1000 TIMES                          
024300             ASCENDING KEY IS WLE-PHONE                           
024400             INDEXED BY WS-LEAD-IX.                               
024500         COPY LEADTBL REPLACING ==:TAG:== BY ==WLE==.             
024600     05  FILLER                      PIC X(01).                   
024700*                                                                 
024800 PROCEDURE DIVISION.                                              
024900*                                                                 
025000 000-MAIN-CONTROL.                                                
025100     PERFORM 050-INITIALIZE THRU 050-EXIT                         
025200     PERFORM 100-OPEN-FILES THRU 100-EXIT                         
025300     IF WS-ANY-OPEN-ERROR                                         
025400         PERFORM 900-SET-RETURN-CODE THRU 900-EXIT                
025500     ELSE                                                         
025600         PERFORM 200-LOAD-MIS-LEADS THRU 290-EXIT                 
025700         PERFORM 300-CONSOLIDATE-CDR THRU 390-EXIT                
025800         PERFORM 400-CLASSIFY-LEADS THRU 490-EXIT                 
025900         PERFORM 500-WRITE-CONSOLIDATED THRU 590-EXIT             
026000         PERFORM 600-BUILD-REPORT THRU 690-EXIT                   
026100         PERFORM 900-SET-RETURN-CODE THRU 900-EXIT                
026200     END-IF                                                       
026300     PERFORM 700-CLOSE-FILES THRU 700-EXIT                        
026400     PERFORM 800-DISPLAY-CONTROL-TOTALS THRU 800-EXIT             
026500     GOBACK.                                                      
026600*                                                                 
026700 050-INITIALIZE.                                                  
026800     MOVE 'Y' TO WS-EXCLUDE-DEAD-SW                               
026900     MOVE 0   TO WS-MIN-AMOUNT                                    
027000     ACCEPT WS-RUN-DATE-PARM                                      
027100     MOVE WS-RUN-DATE-PARM TO WS-RUN-DATE-EDIT                    
027200     MOVE WS-RUN-DATE-EDIT TO RH2-RUN-DATE.                       
027300 050-EXIT.                                                        
027400     EXIT.                                                        
027500*                                                                 
027600 100-OPEN-FILES.                                                  
027700     OPEN INPUT MIS-FILE                                          
027800     IF NOT WS-MIS-OK                                             
027900         DISPLAY 'LEADCON - MISFILE OPEN ERROR - STATUS '         
028000                 WS-MIS-STATUS                                    
028100         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
028200     END-IF                                                       
028300     OPEN INPUT CDR-FILE-1                                        
028400     IF NOT WS-CDR1-OK                                            
028500         DISPLAY 'LEADCON - CDRFIL1 OPEN ERROR - STATUS '         
028600                 WS-CDR1-STATUS                                   
028700         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
028800     END-IF                                                       
028900     OPEN INPUT CDR-FILE-2                                        
029000     IF NOT WS-CDR2-OK                                            
029100         DISPLAY 'LEADCON - CDRFIL2 OPEN ERROR - STATUS '         
029200                 WS-CDR2-STATUS                                   
029300         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
029400     END-IF                                                       
029500     OPEN INPUT CDR-FILE-3                                        
029600     IF NOT WS-CDR3-OK                                            
029700         DISPLAY 'LEADCON - CDRFIL3 OPEN ERROR - STATUS '         
029800                 WS-CDR3-STATUS                                   
029900         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
030000     END-IF                                                       
030100     OPEN OUTPUT OUT-FILE                                         
030200     IF NOT WS-OUT-OK                                             
030300         DISPLAY 'LEADCON - OUTFILE OPEN ERROR - STATUS '         
030400                 WS-OUT-STATUS                                    
030500         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
030600     END-IF                                                       
030700     OPEN OUTPUT REJ-FILE                                         
030800     IF NOT WS-REJ-OK                                             
030900         DISPLAY 'LEADCON - REJFILE OPEN ERROR - STATUS '         
031000                 WS-REJ-STATUS                                    
031100         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
031200     END-IF                                                       
031300     OPEN OUTPUT RPT-FILE                                         
031400     IF NOT WS-RPT-OK                                             
031500         DISPLAY 'LEADCON - RPTFILE OPEN ERROR - STATUS '         
031600                 WS-RPT-STATUS                                    
031700         MOVE 'Y' TO WS-OPEN-ERROR-SW                             
031800     END-IF.                                                      
031900 100-EXIT.                                                        
032000     EXIT.                                                        
032100*                                                                 
032200 200-LOAD-MIS-LEADS.                                              
032300     PERFORM 210-READ-MIS-RECORD THRU 210-EXIT                    
032400         UNTIL WS-MIS-EOF                                         
032500     PERFORM 240-SORT-LEAD-TABLE-BY-PHONE THRU 240-EXIT.          
032600 290-EXIT.                                                        
032700     EXIT.                                                        
032800*                                                                 
032900 210-READ-MIS-RECORD.                                             
033000     READ MIS-FILE INTO MIS-LEAD-RECORD                           
033100         AT END                                                   
033200             MOVE 'Y' TO WS-MIS-EOF-SW                            
033300         NOT AT END                                               
033400             ADD 1 TO WS-MIS-READ                                 
033500             PERFORM 220-PROCESS-MIS-RECORD THRU 220-EXIT         
033600     END-READ.                                                    
033700 210-EXIT.                                                        
033800     EXIT.                                                        
033900*                                                                 
034000 220-PROCESS-MIS-RECORD.                                          
034100     MOVE '1' TO WS-LV-FUNCTION-CODE                              
034200     CALL 'LEADVAL' USING WS-LV-INTERFACE, MIS-LEAD-RECORD,       
034300             CDR-CALL-RECORD                                      
034400     IF WS-LV-RECORD-VALID                                        
034500         IF LEAD-STATUS-CLOSED                                    
034600             ADD 1 TO WS-MIS-CLOSED-SKIPPED                       
034700         ELSE                                                     
034800             PERFORM 230-STORE-LEAD THRU 230-EXIT                 
034900         END-IF                                                   
035000     ELSE                                                         
035100         PERFORM 225-REJECT-MIS-RECORD THRU 225-EXIT              
035200     END-IF.                                                      
035300 220-EXIT.                                                        
035400     EXIT.                                                        
035500*                                                                 
035600 225-REJECT-MIS-RECORD.                                           
035700     MOVE 'MIS'               TO REJ-SOURCE                       
035800     MOVE WS-LV-REJECT-REASON TO REJ-REASON                       
035900     MOVE MIS-FILE-RECORD(1:67) TO REJ-DATA                       
036000     WRITE REJ-FILE-RECORD FROM REJ-LEAD-RECORD                   
036100     ADD 1 TO WS-MIS-REJECTED.                                    
036200 225-EXIT.                                                        
036300     EXIT.                                                        
036400*                                                                 
036500 230-STORE-LEAD.                                                  
036600     MOVE 'N' TO WS-DUP-FOUND-SW                                  
036700     PERFORM 235-CHECK-DUPLICATE-PHONE THRU 235-EXIT              
036800         VARYING WS-CHECK-IX FROM 1 BY 1                          
036900         UNTIL WS-CHECK-IX > WS-LEAD-COUNT                        
037000            OR WS-DUP-FOUND                                       
037100     IF WS-DUP-FOUND                                              
037200         MOVE 'MIS'             TO REJ-SOURCE                     
037300         MOVE 'DUPLICATE PHONE' TO REJ-REASON                     
037400         MOVE MIS-FILE-RECORD(1:67) TO REJ-DATA                   
037500         WRITE REJ-FILE-RECORD FROM REJ-LEAD-RECORD               
037600         ADD 1 TO WS-MIS-REJECTED                                 
037700     ELSE                                                         
037800         IF WS-LEAD-COUNT >= 1000                                 
037900             MOVE 'MIS'        TO REJ-SOURCE                      
038000             MOVE 'TABLE FULL' TO REJ-REASON                      
038100             MOVE MIS-FILE-RECORD(1:67) TO REJ-DATA               
038200             WRITE REJ-FILE-RECORD FROM REJ-LEAD-RECORD           
038300             ADD 1 TO WS-MIS-REJECTED                             
038400         ELSE                                                     
038500             ADD 1 TO WS-LEAD-COUNT                               
038600             MOVE LEAD-ID      TO WLE-LEAD-ID(WS-LEAD-COUNT)      
038700             MOVE LEAD-PHONE   TO WLE-PHONE(WS-LEAD-COUNT)        
038800             MOVE LEAD-NAME    TO WLE-NAME(WS-LEAD-COUNT)         
038900             MOVE LEAD-SOURCE  TO WLE-SOURCE(WS-LEAD-COUNT)       
039000             MOVE LEAD-STATUS  TO WLE-STATUS(WS-LEAD-COUNT)       
039100             MOVE LEAD-AMOUNT  TO WLE-AMOUNT(WS-LEAD-COUNT)       
039200             MOVE 0            TO WLE-ATTEMPTS(WS-LEAD-COUNT)     
039300             MOVE 0            TO WLE-CONNECTS(WS-LEAD-COUNT)     
039400             MOVE 0            TO WLE-TOT-TALK(WS-LEAD-COUNT)     
039500             MOVE 0            TO WLE-MAX-TALK(WS-LEAD-COUNT)     
039600             MOVE 0            TO WLE-LAST-DATE(WS-LEAD-COUNT)    
039700             MOVE 0            TO WLE-LAST-TIME(WS-LEAD-COUNT)    
039800             MOVE SPACES       TO WLE-LAST-DISP(WS-LEAD-COUNT)    
039900             MOVE SPACES       TO WLE-CLASS(WS-LEAD-COUNT)        
040000             MOVE 0            TO WLE-PRIORITY(WS-LEAD-COUNT)     
040100             ADD 1 TO WS-MIS-LOADED                               
040200         END-IF                                                   
040300     END-IF.                                                      
040400 230-EXIT.                                                        
040500     EXIT.                                                        
040600*                                                                 
040700 235-CHECK-DUPLICATE-PHONE.                                       
040800     IF WLE-PHONE(WS-CHECK-IX) = LEAD-PHONE                       
040900         MOVE 'Y' TO WS-DUP-FOUND-SW                              
041000     END-IF.                                                      
041100 235-EXIT.                                                        
041200     EXIT.                                                        
041300*                                                                 
041400 240-SORT-LEAD-TABLE-BY-PHONE.                                    
041500     MOVE WS-LEAD-COUNT TO WS-SORT-LIMIT                          
041600     PERFORM 241-PHONE-BUBBLE-PASS THRU 241-EXIT                  
041700         VARYING WS-SORT-PASS FROM 1 BY 1                         
041800         UNTIL WS-SORT-PASS >= WS-SORT-LIMIT.                     
041900 240-EXIT.                                                        
042000     EXIT.                                                        
042100*                                                                 
042200 241-PHONE-BUBBLE-PASS.                                           
042300     PERFORM 242-PHONE-COMPARE-SWAP THRU 242-EXIT                 
042400         VARYING WS-SORT-IX FROM 1 BY 1                           
042500         UNTIL WS-SORT-IX >= WS-SORT-LIMIT - WS-SORT-PASS + 1.    
042600 241-EXIT.                                                        
042700     EXIT.                                                        
042800*                                                                 
042900 242-PHONE-COMPARE-SWAP.                                          
043000     COMPUTE WS-SORT-IX-B = WS-SORT-IX + 1                        
043100     IF WLE-PHONE(WS-SORT-IX) > WLE-PHONE(WS-SORT-IX-B)           
043200         PERFORM 248-SWAP-LEAD-ENTRIES THRU 248-EXIT              
043300     END-IF.                                                      
043400 242-EXIT.                                                        
043500     EXIT.                                                        
043600*                                                                 
043700 248-SWAP-LEAD-ENTRIES.                                           
043800     MOVE WS-LEAD-ENTRY(WS-SORT-IX)   TO WS-SWAP-ENTRY            
043900     MOVE WS-LEAD-ENTRY(WS-SORT-IX-B) TO WS-LEAD-ENTRY(WS-SORT-IX)
044000     MOVE WS-SWAP-ENTRY         TO WS-LEAD-ENTRY(WS-SORT-IX-B).   
044100 248-EXIT.                                                        
044200     EXIT.                                                        
044300*                                                                 
044400 300-CONSOLIDATE-CDR.                                             
044500     MOVE 1 TO WS-CDR-FILE-IX                                     
044600     PERFORM 310-PROCESS-ONE-CDR-FILE THRU 310-EXIT               
044700         UNTIL WS-CDR-FILE-IX > 3.                                
044800 390-EXIT.                                                        
044900     EXIT.                                                        
045000*                                                                 
045100 310-PROCESS-ONE-CDR-FILE.                                        
045200     MOVE 'N' TO WS-CDR-EOF-SW                                    
045300     EVALUATE WS-CDR-FILE-IX                                      
045400         WHEN 1                                                   
045500             PERFORM 320-READ-CDR-1 THRU 320-EXIT                 
045600                 UNTIL WS-CDR-EOF                                 
045700         WHEN 2                                                   
045800             PERFORM 321-READ-CDR-2 THRU 321-EXIT                 
045900                 UNTIL WS-CDR-EOF                                 
046000         WHEN 3                                                   
046100             PERFORM 322-READ-CDR-3 THRU 322-EXIT                 
046200                 UNTIL WS-CDR-EOF                                 
046300     END-EVALUATE                                                 
046400     ADD 1 TO WS-CDR-FILE-IX.                                     
046500 310-EXIT.                                                        
046600     EXIT.                                                        
046700*                                                                 
046800 320-READ-CDR-1.                                                  
046900     READ CDR-FILE-1 INTO CDR-CALL-RECORD                         
047000         AT END                                                   
047100             MOVE 'Y' TO WS-CDR-EOF-SW                            
047200         NOT AT END                                               
047300             ADD 1 TO WS-CDR1-READ                                
047400             PERFORM 330-VALIDATE-CDR-RECORD THRU 330-EXIT        
047500             IF WS-CDR-VALID                                      
047600                 PERFORM 340-MATCH-LEAD-BY-PHONE THRU 340-EXIT    
047700                 IF WS-MATCH-FOUND                                
047800                     ADD 1 TO WS-CDR1-MATCHED                     
047900                     PERFORM 350-UPDATE-LEAD-ACCUMULATORS         
048000                         THRU 350-EXIT                            
048100                 ELSE                                             
048200                     ADD 1 TO WS-CDR1-REJECTED                    
048300                     PERFORM 345-REJECT-UNMATCHED-CDR             
048400                         THRU 345-EXIT                            
048500                 END-IF                                           
048600             ELSE                                                 
048700                 ADD 1 TO WS-CDR1-REJECTED                        
048800             END-IF                                               
048900     END-READ.                                                    
049000 320-EXIT.                                                        
049100     EXIT.                                                        
049200*                                                                 
049300 321-READ-CDR-2.                                                  
049400     READ CDR-FILE-2 INTO CDR-CALL-RECORD                         
049500         AT END                                                   
049600             MOVE 'Y' TO WS-CDR-EOF-SW                            
049700         NOT AT END                                               
049800             ADD 1 TO WS-CDR2-READ                                
049900             PERFORM 330-VALIDATE-CDR-RECORD THRU 330-EXIT        
050000             IF WS-CDR-VALID                                      
050100                 PERFORM 340-MATCH-LEAD-BY-PHONE THRU 340-EXIT    
050200                 IF WS-MATCH-FOUND                                
050300                     ADD 1 TO WS-CDR2-MATCHED                     
050400                     PERFORM 350-UPDATE-LEAD-ACCUMULATORS         
050500                         THRU 350-EXIT                            
050600                 ELSE                                             
050700                     ADD 1 TO WS-CDR2-REJECTED                    
050800                     PERFORM 345-REJECT-UNMATCHED-CDR             
050900                         THRU 345-EXIT                            
051000                 END-IF                                           
051100             ELSE                                                 
051200                 ADD 1 TO WS-CDR2-REJECTED                        
051300             END-IF                                               
051400     END-READ.                                                    
051500 321-EXIT.                                                        
051600     EXIT.                                                        
051700*                                                                 
051800 322-READ-CDR-3.                                                  
051900     READ CDR-FILE-3 INTO CDR-CALL-RECORD                         
052000         AT END                                                   
052100             MOVE 'Y' TO WS-CDR-EOF-SW                            
052200         NOT AT END                                               
052300             ADD 1 TO WS-CDR3-READ                                
052400             PERFORM 330-VALIDATE-CDR-RECORD THRU 330-EXIT        
052500             IF WS-CDR-VALID                                      
052600                 PERFORM 340-MATCH-LEAD-BY-PHONE THRU 340-EXIT    
052700                 IF WS-MATCH-FOUND                                
052800                     ADD 1 TO WS-CDR3-MATCHED                     
052900                     PERFORM 350-UPDATE-LEAD-ACCUMULATORS         
053000                         THRU 350-EXIT                            
053100                 ELSE                                             
053200                     ADD 1 TO WS-CDR3-REJECTED                    
053300                     PERFORM 345-REJECT-UNMATCHED-CDR             
053400                         THRU 345-EXIT                            
053500                 END-IF                                           
053600             ELSE                                                 
053700                 ADD 1 TO WS-CDR3-REJECTED                        
053800             END-IF                                               
053900     END-READ.                                                    
054000 322-EXIT.                                                        
054100     EXIT.                                                        
054200*                                                                 
054300 330-VALIDATE-CDR-RECORD.                                         
054400     MOVE 'Y' TO WS-CDR-VALID-SW                                  
054500     MOVE '2' TO WS-LV-FUNCTION-CODE                              
054600     CALL 'LEADVAL' USING WS-LV-INTERFACE, MIS-LEAD-RECORD,       
054700             CDR-CALL-RECORD                                      
054800     IF WS-LV-RECORD-INVALID                                      
054900         MOVE 'N' TO WS-CDR-VALID-SW                              
055000         PERFORM 335-REJECT-CDR-RECORD THRU 335-EXIT              
055100     END-IF.                                                      
055200 330-EXIT.                                                        
055300     EXIT.                                                        
055400*                                                                 
055500 335-REJECT-CDR-RECORD.                                           
055600     MOVE 'CDR'               TO REJ-SOURCE                       
055700     MOVE WS-LV-REJECT-REASON TO REJ-REASON                       
055800     EVALUATE WS-CDR-FILE-IX                                      
055900         WHEN 1 MOVE CDR-FILE-1-RECORD TO REJ-DATA                
056000         WHEN 2 MOVE CDR-FILE-2-RECORD TO REJ-DATA                
056100         WHEN 3 MOVE CDR-FILE-3-RECORD TO REJ-DATA                
056200     END-EVALUATE                                                 
056300     WRITE REJ-FILE-RECORD FROM REJ-LEAD-RECORD.                  
056400 335-EXIT.                                                        
056500     EXIT.                                                        
056600*                                                                 
056700 340-MATCH-LEAD-BY-PHONE.                                         
056800     MOVE 'N' TO WS-MATCH-FOUND-SW                                
056900     SEARCH ALL WS-LEAD-ENTRY                                     
057000         AT END                                                   
057100             MOVE 'N' TO WS-MATCH-FOUND-SW                        
057200         WHEN WLE-PHONE(WS-LEAD-IX) = CDR-PHONE                   
057300             MOVE 'Y' TO WS-MATCH-FOUND-SW                        
057400     END-SEARCH.                                                  
057500 340-EXIT.                                                        
057600     EXIT.                                                        
057700*                                                                 
057800 345-REJECT-UNMATCHED-CDR.                                        
057900     MOVE 'CDR'                TO REJ-SOURCE                      
058000     MOVE 'UNMATCHED PHONE'    TO REJ-REASON                      
058100     EVALUATE WS-CDR-FILE-IX                                      
058200         WHEN 1 MOVE CDR-FILE-1-RECORD TO REJ-DATA                
058300         WHEN 2 MOVE CDR-FILE-2-RECORD TO REJ-DATA                
058400         WHEN 3 MOVE CDR-FILE-3-RECORD TO REJ-DATA                
058500     END-EVALUATE                                                 
058600     WRITE REJ-FILE-RECORD FROM REJ-LEAD-RECORD.                  
058700 345-EXIT.                                                        
058800     EXIT.                                                        
058900*                                                                 
059000 350-UPDATE-LEAD-ACCUMULATORS.                                    
059100     ADD 1 TO WLE-ATTEMPTS(WS-LEAD-IX)                            
059200     IF CDR-DISP-CONNECT                                          
059300         ADD 1 TO WLE-CONNECTS(WS-LEAD-IX)                        
059400         MOVE CDR-DURATION TO WS-WORK-DURATION                    
059500     ELSE                                                         
059600         MOVE 0 TO WS-WORK-DURATION                               
059700     END-IF                                                       
059800     ADD WS-WORK-DURATION TO WLE-TOT-TALK(WS-LEAD-IX)             
059900     IF WS-WORK-DURATION > WLE-MAX-TALK(WS-LEAD-IX)               
060000         MOVE WS-WORK-DURATION TO WLE-MAX-TALK(WS-LEAD-IX)        
060100     END-IF                                                       
060200     IF CDR-CALL-DATE > WLE-LAST-DATE(WS-LEAD-IX)                 
060300         PERFORM 355-SET-LAST-CALL THRU 355-EXIT                  
060400     ELSE                                                         
060500         IF CDR-CALL-DATE = WLE-LAST-DATE(WS-LEAD-IX)             
060600           AND CDR-CALL-TIME > WLE-LAST-TIME(WS-LEAD-IX)          
060700             PERFORM 355-SET-LAST-CALL THRU 355-EXIT              
060800         END-IF                                                   
060900     END-IF.                                                      
061000 350-EXIT.                                                        
061100     EXIT.                                                        
061200*                                                                 
061300 355-SET-LAST-CALL.                                               
061400     MOVE CDR-CALL-DATE TO WLE-LAST-DATE(WS-LEAD-IX)              
061500     MOVE CDR-CALL-TIME TO WLE-LAST-TIME(WS-LEAD-IX)              
061600     MOVE CDR-DISP       TO WLE-LAST-DISP(WS-LEAD-IX).            
061700 355-EXIT.                                                        
061800     EXIT.                                                        
061900*                                                                 
062000 400-CLASSIFY-LEADS.                                              
062100     PERFORM 410-CLASSIFY-ONE-LEAD THRU 410-EXIT                  
062200         VARYING WS-LEAD-IX FROM 1 BY 1                           
062300         UNTIL WS-LEAD-IX > WS-LEAD-COUNT.                        
062400 490-EXIT.                                                        
062500     EXIT.                                                        
062600*                                                                 
062700 410-CLASSIFY-ONE-LEAD.                                           
062800     EVALUATE TRUE                                                
062900         WHEN WLE-ATTEMPTS(WS-LEAD-IX) = 0                        
063000             MOVE 'NC' TO WLE-CLASS(WS-LEAD-IX)                   
063100         WHEN WLE-CONNECTS(WS-LEAD-IX) >= 1                       
063200           AND WLE-LAST-DISP(WS-LEAD-IX) = 'CO'                   
063300             MOVE 'HT' TO WLE-CLASS(WS-LEAD-IX)                   
063400         WHEN WLE-CONNECTS(WS-LEAD-IX) >= 1                       
063500             MOVE 'CT' TO WLE-CLASS(WS-LEAD-IX)                   
063600         WHEN WLE-ATTEMPTS(WS-LEAD-IX) >= 5                       
063700           AND WLE-CONNECTS(WS-LEAD-IX) = 0                       
063800             MOVE 'DD' TO WLE-CLASS(WS-LEAD-IX)                   
063900         WHEN OTHER                                               
064000             MOVE 'TR' TO WLE-CLASS(WS-LEAD-IX)                   
064100     END-EVALUATE                                                 
064200     PERFORM 420-COMPUTE-PRIORITY-SCORE THRU 420-EXIT.            
064300 410-EXIT.                                                        
064400     EXIT.                                                        
064500*                                                                 
064600 420-COMPUTE-PRIORITY-SCORE.                                      
064700     COMPUTE WS-AMOUNT-FACTOR ROUNDED =                           
064800             WLE-AMOUNT(WS-LEAD-IX) / 10000                       
064900     IF WS-AMOUNT-FACTOR > 100                                    
065000         MOVE 100 TO WS-AMOUNT-FACTOR                             
065100     END-IF                                                       
065200     IF WLE-ATTEMPTS(WS-LEAD-IX) > 0                              
065300         COMPUTE WS-CONNECT-RATE ROUNDED =                        
065400             (WLE-CONNECTS(WS-LEAD-IX) * 100) /                   
065500                 WLE-ATTEMPTS(WS-LEAD-IX)                         
065600     ELSE                                                         
065700         MOVE 0 TO WS-CONNECT-RATE                                
065800     END-IF                                                       
065900     COMPUTE WLE-PRIORITY(WS-LEAD-IX) ROUNDED =                   
066000             (WS-AMOUNT-FACTOR * 0.60) + (WS-CONNECT-RATE * 0.40).
066100 420-EXIT.                                                        
066200     EXIT.                                                        
066300*                                                                 
066400 500-WRITE-CONSOLIDATED.                                          
066500     PERFORM 510-WRITE-ONE-LEAD THRU 510-EXIT                     
066600         VARYING WS-LEAD-IX FROM 1 BY 1                           
066700         UNTIL WS-LEAD-IX > WS-LEAD-COUNT.                        
066800 590-EXIT.                                                        
066900     EXIT.                                                        
067000*                                                                 
067100 510-WRITE-ONE-LEAD.                                              
067200     MOVE WLE-LEAD-ID(WS-LEAD-IX)   TO OUT-LEAD-ID                
067300     MOVE WLE-PHONE(WS-LEAD-IX)     TO OUT-PHONE                  
067400     MOVE WLE-NAME(WS-LEAD-IX)      TO OUT-NAME                   
067500     MOVE WLE-SOURCE(WS-LEAD-IX)    TO OUT-SOURCE                 
067600     MOVE WLE-STATUS(WS-LEAD-IX)    TO OUT-STATUS                 
067700     MOVE WLE-AMOUNT(WS-LEAD-IX)    TO OUT-AMOUNT                 
067800     MOVE WLE-ATTEMPTS(WS-LEAD-IX)  TO OUT-ATTEMPTS               
067900     MOVE WLE-CONNECTS(WS-LEAD-IX)  TO OUT-CONNECTS               
068000     MOVE WLE-TOT-TALK(WS-LEAD-IX)  TO OUT-TOT-TALK               
068100     MOVE WLE-MAX-TALK(WS-LEAD-IX)  TO OUT-MAX-TALK               
068200     MOVE WLE-LAST-DATE(WS-LEAD-IX) TO OUT-LAST-DATE              
068300     MOVE WLE-LAST-DISP(WS-LEAD-IX) TO OUT-LAST-DISP              
068400     MOVE WLE-CLASS(WS-LEAD-IX)     TO OUT-CLASS                  
068500     MOVE WLE-PRIORITY(WS-LEAD-IX)  TO OUT-PRIORITY               
068600     WRITE OUT-FILE-RECORD FROM OUT-LEAD-RECORD                   
068700     ADD 1 TO WS-LEADS-WRITTEN.                                   
068800 510-EXIT.                                                        
068900     EXIT.                                                        
069000*                                                                 
069100 600-BUILD-REPORT.                                                
069200     PERFORM 610-SORT-LEADS-BY-SOURCE THRU 610-EXIT               
069300     MOVE SPACES TO WS-RPT-PREV-SOURCE                            
069400     MOVE 0 TO WS-RPT-PAGE-NO                                     
069500     MOVE 0 TO WS-RPT-LINE-CNT                                    
069600     IF WS-LEAD-COUNT > 0                                         
069700         PERFORM 620-PRINT-PAGE-HEADERS THRU 620-EXIT             
069800         PERFORM 630-PRINT-ONE-LEAD THRU 630-EXIT                 
069900             VARYING WS-LEAD-IX FROM 1 BY 1                       
070000             UNTIL WS-LEAD-IX > WS-LEAD-COUNT                     
070100         PERFORM 640-PRINT-SOURCE-SUBTOTAL THRU 640-EXIT          
070200     END-IF                                                       
070300     PERFORM 650-PRINT-GRAND-TOTAL THRU 650-EXIT.                 
070400 690-EXIT.                                                        
070500     EXIT.                                                        
070600*                                                                 
070700 610-SORT-LEADS-BY-SOURCE.                                        
070800     MOVE WS-LEAD-COUNT TO WS-SORT-LIMIT                          
070900     PERFORM 611-SOURCE-BUBBLE-PASS THRU 611-EXIT                 
071000         VARYING WS-SORT-PASS FROM 1 BY 1                         
071100         UNTIL WS-SORT-PASS >= WS-SORT-LIMIT.                     
071200 610-EXIT.                                                        
071300     EXIT.                                                        
071400*                                                                 
071500 611-SOURCE-BUBBLE-PASS.                                          
071600     PERFORM 612-SOURCE-COMPARE-SWAP THRU 612-EXIT                
071700         VARYING WS-SORT-IX FROM 1 BY 1                           
071800         UNTIL WS-SORT-IX >= WS-SORT-LIMIT - WS-SORT-PASS + 1.    
071900 611-EXIT.                                                        
072000     EXIT.                                                        
072100*                                                                 
072200 612-SOURCE-COMPARE-SWAP.                                         
072300     COMPUTE WS-SORT-IX-B = WS-SORT-IX + 1                        
072400     IF WLE-SOURCE(WS-SORT-IX) > WLE-SOURCE(WS-SORT-IX-B)         
072500         PERFORM 248-SWAP-LEAD-ENTRIES THRU 248-EXIT              
072600     ELSE                                                         
072700         IF WLE-SOURCE(WS-SORT-IX) = WLE-SOURCE(WS-SORT-IX-B)     
072800           AND WLE-PHONE(WS-SORT-IX) > WLE-PHONE(WS-SORT-IX-B)    
072900             PERFORM 248-SWAP-LEAD-ENTRIES THRU 248-EXIT          
073000         END-IF                                                   
073100     END-IF.                                                      
073200 612-EXIT.                                                        
073300     EXIT.                                                        
073400*                                                                 
073500 620-PRINT-PAGE-HEADERS.                                          
073600     ADD 1 TO WS-RPT-PAGE-NO                                      
073700     MOVE WS-RPT-PAGE-NO TO RH1-PAGE-NO                           
073800     WRITE RPT-FILE-RECORD FROM RPT-HEADER-1                      
073900         AFTER ADVANCING C01                                      
074000     WRITE RPT-FILE-RECORD FROM RPT-HEADER-2                      
074100         AFTER ADVANCING 1                                        
074200     WRITE RPT-FILE-RECORD FROM RPT-COL-HEADS                     
074300         AFTER ADVANCING 2                                        
074400     WRITE RPT-FILE-RECORD FROM RPT-COL-RULE                      
074500         AFTER ADVANCING 1                                        
074600     MOVE 0 TO WS-RPT-LINE-CNT.                                   
074700 620-EXIT.                                                        
074800     EXIT.                                                        
074900*                                                                 
075000 630-PRINT-ONE-LEAD.                                              
075100     IF WS-LEAD-IX = 1                                            
075200         MOVE WLE-SOURCE(WS-LEAD-IX) TO WS-RPT-PREV-SOURCE        
075300     ELSE                                                         
075400         IF WLE-SOURCE(WS-LEAD-IX) NOT = WS-RPT-PREV-SOURCE       
075500             PERFORM 640-PRINT-SOURCE-SUBTOTAL THRU 640-EXIT      
075600             MOVE WLE-SOURCE(WS-LEAD-IX) TO WS-RPT-PREV-SOURCE    
075700         END-IF                                                   
075800     END-IF                                                       
075900     IF (STANDARD-EXCLUDE-DEAD AND WLE-CLASS(WS-LEAD-IX) = 'DD')  
076000        OR WLE-AMOUNT(WS-LEAD-IX) < WS-MIN-AMOUNT                 
076100         ADD 1 TO WS-RPT-FILTERED-CNT                             
076200     ELSE                                                         
076300         IF WS-RPT-LINE-CNT >= 56                                 
076400             PERFORM 620-PRINT-PAGE-HEADERS THRU 620-EXIT         
076500         END-IF                                                   
076600         MOVE WLE-LEAD-ID(WS-LEAD-IX)   TO RD-LEAD-ID             
076700         MOVE WLE-PHONE(WS-LEAD-IX)     TO RD-PHONE               
076800         MOVE WLE-NAME(WS-LEAD-IX)      TO RD-NAME                
076900         MOVE WLE-SOURCE(WS-LEAD-IX)    TO RD-SOURCE              
077000         MOVE WLE-STATUS(WS-LEAD-IX)    TO RD-STATUS              
077100         MOVE WLE-AMOUNT(WS-LEAD-IX)    TO RD-AMOUNT              
077200         MOVE WLE-ATTEMPTS(WS-LEAD-IX)  TO RD-ATTEMPTS            
077300         MOVE WLE-CONNECTS(WS-LEAD-IX)  TO RD-CONNECTS            
077400         MOVE WLE-TOT-TALK(WS-LEAD-IX)  TO RD-TOT-TALK            
077500         MOVE WLE-LAST-DATE(WS-LEAD-IX) TO RD-LAST-DATE           
077600         MOVE WLE-CLASS(WS-LEAD-IX)     TO RD-CLASS               
077700         MOVE WLE-PRIORITY(WS-LEAD-IX)  TO RD-PRIORITY            
077800         WRITE RPT-FILE-RECORD FROM RPT-DETAIL-LINE               
077900             AFTER ADVANCING 1                                    
078000         ADD 1 TO WS-RPT-LINE-CNT                                 
078100         ADD 1 TO WS-RPT-PRINTED-CNT                              
078200         ADD 1 TO WS-SRC-LEAD-CNT                                 
078300         ADD WLE-AMOUNT(WS-LEAD-IX)   TO WS-SRC-AMOUNT            
078400         ADD WLE-ATTEMPTS(WS-LEAD-IX) TO WS-SRC-ATTEMPTS          
078500         ADD WLE-CONNECTS(WS-LEAD-IX) TO WS-SRC-CONNECTS          
078600     END-IF.                                                      
078700 630-EXIT.                                                        
078800     EXIT.                                                        
078900*                                                                 
079000 640-PRINT-SOURCE-SUBTOTAL.                                       
079100     IF WS-SRC-ATTEMPTS > 0                                       
079200         COMPUTE WS-SRC-RATE ROUNDED =                            
079300             (WS-SRC-CONNECTS * 100) / WS-SRC-ATTEMPTS            
079400     ELSE                                                         
079500         MOVE 0 TO WS-SRC-RATE                                    
079600     END-IF                                                       
079700     MOVE WS-RPT-PREV-SOURCE  TO RS-SOURCE                        
079800     MOVE WS-SRC-LEAD-CNT     TO RS-LEAD-CNT                      
079900     MOVE WS-SRC-AMOUNT       TO RS-AMOUNT                        
080000     MOVE WS-SRC-ATTEMPTS     TO RS-ATTEMPTS                      
080100     MOVE WS-SRC-CONNECTS     TO RS-CONNECTS                      
080200     MOVE WS-SRC-RATE         TO RS-CONNECT-RATE                  
080300     WRITE RPT-FILE-RECORD FROM RPT-SUBTOTAL-LINE                 
080400         AFTER ADVANCING 2                                        
080500     ADD 1 TO WS-RPT-LINE-CNT                                     
080600     ADD WS-SRC-LEAD-CNT   TO WS-GRD-LEAD-CNT                     
080700     ADD WS-SRC-AMOUNT     TO WS-GRD-AMOUNT                       
080800     ADD WS-SRC-ATTEMPTS   TO WS-GRD-ATTEMPTS                     
080900     ADD WS-SRC-CONNECTS   TO WS-GRD-CONNECTS                     
081000     MOVE 0 TO WS-SRC-LEAD-CNT                                    
081100     MOVE 0 TO WS-SRC-AMOUNT                                      
081200     MOVE 0 TO WS-SRC-ATTEMPTS                                    
081300     MOVE 0 TO WS-SRC-CONNECTS                                    
081400     MOVE 0 TO WS-SRC-RATE.                                       
081500 640-EXIT.                                                        
081600     EXIT.                                                        
081700*                                                                 
081800 650-PRINT-GRAND-TOTAL.                                           
081900     IF WS-GRD-ATTEMPTS > 0                                       
082000         COMPUTE WS-GRD-RATE ROUNDED =                            
082100             (WS-GRD-CONNECTS * 100) / WS-GRD-ATTEMPTS            
082200     ELSE                                                         
082300         MOVE 0 TO WS-GRD-RATE                                    
082400     END-IF                                                       
082500     MOVE WS-GRD-LEAD-CNT   TO RG-LEAD-CNT                        
082600     MOVE WS-GRD-AMOUNT     TO RG-AMOUNT                          
082700     MOVE WS-GRD-ATTEMPTS   TO RG-ATTEMPTS                        
082800     MOVE WS-GRD-CONNECTS   TO RG-CONNECTS                        
082900     MOVE WS-GRD-RATE       TO RG-CONNECT-RATE                    
083000     WRITE RPT-FILE-RECORD FROM RPT-GRAND-TOTAL-LINE              
083100         AFTER ADVANCING 2                                        
083200     MOVE WS-RPT-PRINTED-CNT  TO RF-PRINTED                       
083300     WRITE RPT-FILE-RECORD FROM RPT-FOOTER-LINE-1                 
083400         AFTER ADVANCING 2                                        
083500     MOVE WS-RPT-FILTERED-CNT TO RF-FILTERED                      
083600     WRITE RPT-FILE-RECORD FROM RPT-FOOTER-LINE-2                 
083700         AFTER ADVANCING 1.                                       
083800 650-EXIT.                                                        
083900     EXIT.                                                        
084000*                                                                 
084100 700-CLOSE-FILES.                                                 
084200     IF NOT WS-ANY-OPEN-ERROR                                     
084300         CLOSE MIS-FILE                                           
084400         CLOSE CDR-FILE-1                                         
084500         CLOSE CDR-FILE-2                                         
084600         CLOSE CDR-FILE-3                                         
084700         CLOSE OUT-FILE                                           
084800         CLOSE REJ-FILE                                           
084900         CLOSE RPT-FILE                                           
085000     END-IF.                                                      
085100 700-EXIT.                                                        
085200     EXIT.                                                        
085300*                                                                 
085400 800-DISPLAY-CONTROL-TOTALS.                                      
085500     MOVE +0 TO WS-CDR-TOTAL-READ                                 
085600     MOVE +0 TO WS-CDR-TOTAL-MATCHED                              
085700     MOVE +0 TO WS-CDR-TOTAL-REJECTED                             
085800     ADD WS-CDR1-READ WS-CDR2-READ WS-CDR3-READ                   
085900                                     TO WS-CDR-TOTAL-READ         
086000     ADD WS-CDR1-MATCHED WS-CDR2-MATCHED WS-CDR3-MATCHED          
086100                                     TO WS-CDR-TOTAL-MATCHED      
086200     ADD WS-CDR1-REJECTED WS-CDR2-REJECTED WS-CDR3-REJECTED       
086300                                     TO WS-CDR-TOTAL-REJECTED     
086400     DISPLAY 'LEADCON - LEAD CONSOLIDATION RUN TOTALS'            
086500     DISPLAY 'MIS RECORDS READ          ' WS-MIS-READ             
086600     DISPLAY 'MIS LEADS LOADED          ' WS-MIS-LOADED           
086700     DISPLAY 'MIS RECORDS REJECTED      ' WS-MIS-REJECTED         
086800     DISPLAY 'MIS CLOSED SKIPPED        ' WS-MIS-CLOSED-SKIPPED   
086900     DISPLAY 'CDR FILE 1 READ/MATCH/REJ ' WS-CDR1-READ            
087000             '/' WS-CDR1-MATCHED '/' WS-CDR1-REJECTED             
087100     DISPLAY 'CDR FILE 2 READ/MATCH/REJ ' WS-CDR2-READ            
087200             '/' WS-CDR2-MATCHED '/' WS-CDR2-REJECTED             
087300     DISPLAY 'CDR FILE 3 READ/MATCH/REJ ' WS-CDR3-READ            
087400             '/' WS-CDR3-MATCHED '/' WS-CDR3-REJECTED             
087500     DISPLAY 'CDR GRAND TOT READ/MATCH/REJ ' WS-CDR-TOTAL-READ    
087600             '/' WS-CDR-TOTAL-MATCHED '/' WS-CDR-TOTAL-REJECTED   
087700     DISPLAY 'LEADS WRITTEN TO OUTFILE  ' WS-LEADS-WRITTEN        
087800     DISPLAY 'REPORT LINES PRINTED      ' WS-RPT-PRINTED-CNT      
087900     DISPLAY 'REPORT LINES FILTERED(DD) ' WS-RPT-FILTERED-CNT.    
088000 800-EXIT.                                                        
088100     EXIT.                                                        
088200*                                                                 
088300 900-SET-RETURN-CODE.                                             
088400     IF WS-ANY-OPEN-ERROR                                         
088500         MOVE 8 TO RETURN-CODE                                    
088600     ELSE                                                         
088700         MOVE 0 TO RETURN-CODE                                    
088800     END-IF.                                                      
088900 900-EXIT.                                                        
089000     EXIT.                                                        
