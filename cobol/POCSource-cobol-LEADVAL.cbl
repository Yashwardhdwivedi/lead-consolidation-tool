000100***************************************************************** 
000200*                 TELESALES / COLLECTIONS SYSTEM                  
000300*                 =============================                   
000400* PROGRAM  :  LEADVAL                                             
000500* FUNCTION :  SHARED FIELD-LEVEL EDIT ROUTINE, CALLED BY LEADCON  
000600*             TO VALIDATE ONE MIS LEAD RECORD OR ONE CDR CALL     
000700*             RECORD AGAINST THE EDIT RULES FOR THE LEAD-         
000800*             CONSOLIDATION RUN.  RETURNS A VALID/INVALID SWITCH  
000900*             AND, WHEN INVALID, A SHORT REJECT REASON FOR THE    
001000*             REJECT FILE.                                        
001100***************************************************************** 
001200* CHANGE HISTORY                                                  
001300*   08/15/94  RVM  INITIAL VERSION - MIS PHONE/STATUS/AMOUNT EDIT CHG0001 
001400*   09/02/94  RVM  ADDED CDR EDIT FUNCTION (PHONE/DISP/DURATION)  CHG0002 
001500*   04/19/96  RVM  PHONE EDIT NOW CHECKS FIRST DIGIT 6 THRU 9     CHG0003 
001600*   11/09/98  DKP  Y2K - LEAD-DATE MONTH/DAY RANGE EDIT ADDED     CHG0004 
001700*   02/02/99  DKP  Y2K - CONFIRMED NO 2-DIGIT YEAR LOGIC REMAINS  CHG0005 
001800*   06/30/03  JRH  ADDED UPSI-0 TRACE SWITCH FOR PROD DIAGNOSIS   CHG0006 
001900*   09/15/03  MTG  CALL COUNTERS/TRACE SW MOVED TO 77-LEVELS      CHG0007 
002000*   09/25/03  MTG  MISREC/CDRREC MOVED TO LINKAGE - CALLER RECS   CHG0008 
002100*   09/25/03  MTG  WERE NOT REACHABLE THRU THE USING INTERFACE    CHG0009 
002200***************************************************************** 
002300 IDENTIFICATION DIVISION.                                         
002400 PROGRAM-ID.   LEADVAL.                                           
002500 AUTHOR.       R. V. MARTINEZ.                                    
002600 INSTALLATION. TELESALES SYSTEMS GROUP.                           
002700 DATE-WRITTEN. 08/15/94.                                          
002800 DATE-COMPILED.                                                   
002900 SECURITY.     COMPANY CONFIDENTIAL - INTERNAL USE ONLY.          
003000*                                                                 
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SOURCE-COMPUTER. IBM-390.                                        
003400 OBJECT-COMPUTER. IBM-390.                                        
003500 SPECIAL-NAMES.                                                   
003600     CLASS MOBILE-FIRST-DIGIT IS '6' THRU '9'                     
003700     UPSI-0 ON STATUS IS LV-TRACE-ON                              
003800            OFF STATUS IS LV-TRACE-OFF.                           
003900*                                                                 
004000 DATA DIVISION.                                                   
004100 WORKING-STORAGE SECTION.                                         
004200*                                                                 
004300* STANDALONE COUNTERS AND SWITCH - 77-LEVEL PER SHOP STANDARD     
004400*                                                                 
004500 77  WS-MIS-CALLS                 PIC S9(09) COMP VALUE +0.       
004600 77  WS-CDR-CALLS                 PIC S9(09) COMP VALUE +0.       
004700 77  WS-TRACE-SW                  PIC X(01) VALUE 'N'.            
004800     88  WS-TRACE-REQUESTED        VALUE 'Y'.                     
004900*                                                                 
005000 LINKAGE SECTION.                                                 
005100 01  LV-REQUEST-AREA.                                             
005200     05  LV-FUNCTION-CODE             PIC X(01).                  
005300         88  LV-VALIDATE-MIS           VALUE '1'.                 
005400         88  LV-VALIDATE-CDR           VALUE '2'.                 
005500     05  LV-VALID-SW                  PIC X(01).                  
005600         88  LV-RECORD-VALID           VALUE 'Y'.                 
005700         88  LV-RECORD-INVALID         VALUE 'N'.                 
005800     05  LV-REJECT-REASON             PIC X(20).                  
005900     05  FILLER                      PIC X(01).                   
006000     COPY MISREC.                                                 
006100     COPY CDRREC.                                                 
006200*                                                                 
006300 PROCEDURE DIVISION USING LV-REQUEST-AREA, MIS-LEAD-RECORD,       
006400         CDR-CALL-RECORD.                                         
006500*                                                                 
006600 000-MAIN-LOGIC.                                                  
006700     MOVE 'Y'                    TO LV-VALID-SW                   
006800     MOVE SPACES                 TO LV-REJECT-REASON              
006900     IF WS-TRACE-REQUESTED OR LV-TRACE-ON                         
007000         MOVE 'Y' TO WS-TRACE-SW                                  
007100     END-IF                                                       
007200     IF LV-VALIDATE-MIS                                           
007300         ADD 1 TO WS-MIS-CALLS                                    
007400         PERFORM 100-VALIDATE-MIS-FIELDS THRU 100-EXIT            
007500     ELSE                                                         
007600         IF LV-VALIDATE-CDR                                       
007700             ADD 1 TO WS-CDR-CALLS                                
007800             PERFORM 200-VALIDATE-CDR-FIELDS THRU 200-EXIT        
007900         END-IF                                                   
008000     END-IF                                                       
008100     IF WS-TRACE-REQUESTED                                        
008200         DISPLAY 'LEADVAL MIS CALLS=' WS-MIS-CALLS                
008300                 ' CDR CALLS=' WS-CDR-CALLS                       
008400     END-IF                                                       
008500     GOBACK.                                                      
008600*                                                                 
008700 100-VALIDATE-MIS-FIELDS.                                         
008800     IF LEAD-PHONE NOT NUMERIC                                    
008900         MOVE 'N'         TO LV-VALID-SW                          
009000         MOVE 'BAD PHONE' TO LV-REJECT-REASON                     
009100         GO TO 100-EXIT                                           
009200     END-IF                                                       
009300     IF MPE-PHONE-X(1:1) NOT MOBILE-FIRST-DIGIT                   
009400         MOVE 'N'         TO LV-VALID-SW                          
009500         MOVE 'BAD PHONE' TO LV-REJECT-REASON                     
009600         GO TO 100-EXIT                                           
009700     END-IF                                                       
009800     IF NOT LEAD-STATUS-NEW                                       
009900       AND NOT LEAD-STATUS-FOLLOWUP                               
010000       AND NOT LEAD-STATUS-CLOSED                                 
010100         MOVE 'N'          TO LV-VALID-SW                         
010200         MOVE 'BAD STATUS' TO LV-REJECT-REASON                    
010300         GO TO 100-EXIT                                           
010400     END-IF                                                       
010500     IF LEAD-AMOUNT NOT NUMERIC                                   
010600         MOVE 'N'          TO LV-VALID-SW                         
010700         MOVE 'BAD AMOUNT' TO LV-REJECT-REASON                    
010800         GO TO 100-EXIT                                           
010900     END-IF                                                       
011000     IF LEAD-DATE NOT NUMERIC                                     
011100         MOVE 'N'        TO LV-VALID-SW                           
011200         MOVE 'BAD DATE' TO LV-REJECT-REASON                      
011300         GO TO 100-EXIT                                           
011400     END-IF                                                       
011500     IF MDE-DATE-MM < 1 OR MDE-DATE-MM > 12                       
011600         MOVE 'N'        TO LV-VALID-SW                           
011700         MOVE 'BAD DATE' TO LV-REJECT-REASON                      
011800         GO TO 100-EXIT                                           
011900     END-IF                                                       
012000     IF MDE-DATE-DD < 1 OR MDE-DATE-DD > 31                       
012100         MOVE 'N'        TO LV-VALID-SW                           
012200         MOVE 'BAD DATE' TO LV-REJECT-REASON                      
012300     END-IF.                                                      
012400 100-EXIT.                                                        
012500     EXIT.                                                        
012600*                                                                 
012700 200-VALIDATE-CDR-FIELDS.                                         
012800     IF CDR-PHONE NOT NUMERIC                                     
012900         MOVE 'N'         TO LV-VALID-SW                          
013000         MOVE 'BAD PHONE' TO LV-REJECT-REASON                     
013100         GO TO 200-EXIT                                           
013200     END-IF                                                       
013300     IF CPE-PHONE-X(1:1) NOT MOBILE-FIRST-DIGIT                   
013400         MOVE 'N'         TO LV-VALID-SW                          
013500         MOVE 'BAD PHONE' TO LV-REJECT-REASON                     
013600         GO TO 200-EXIT                                           
013700     END-IF                                                       
013800     IF NOT CDR-DISP-CONNECT                                      
013900       AND NOT CDR-DISP-NO-ANSWER                                 
014000       AND NOT CDR-DISP-BUSY                                      
014100       AND NOT CDR-DISP-VOICEMAIL                                 
014200       AND NOT CDR-DISP-WRONG-NUMBER                              
014300         MOVE 'N'        TO LV-VALID-SW                           
014400         MOVE 'BAD DISP' TO LV-REJECT-REASON                      
014500         GO TO 200-EXIT                                           
014600     END-IF                                                       
014700     IF CDR-DURATION NOT NUMERIC                                  
014800         MOVE 'N'            TO LV-VALID-SW                       
014900         MOVE 'BAD DURATION' TO LV-REJECT-REASON                  
015000     END-IF.                                                      
015100 200-EXIT.                                                        
015200     EXIT.                                                        
